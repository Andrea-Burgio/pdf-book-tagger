000100* **++ Area input per lookup classe LOC$
000200* **++ Input area for LOC subject class lookup routine
000300 01  SCL-IN.
000400   03 SCL-IN-CODE                      PIC X(20).
000500   03 FILLER                           PIC X(01).
