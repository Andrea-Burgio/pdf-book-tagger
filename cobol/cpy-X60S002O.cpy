000100* **++ Area output per lookup classe LOC$
000200* **++ Output area for LOC subject class lookup routine
000300 01  SCL-OUT.
000400   03 SCL-OUT-LETTER                   PIC X(01).
000500   03 SCL-OUT-DESCR                    PIC X(90).
000600   03 SCL-OUT-FOUND                    PIC X(01).
000700     88 SCL-FOUND                          VALUE 'Y'.
000800     88 SCL-NOT-FOUND                      VALUE 'N'.
000900   03 FILLER                           PIC X(01).
