000100 CBL OPT(2)
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    X60S002.
000130 AUTHOR.        R MOXON.
000140 INSTALLATION.  SCHEDULES EXTRACTION UTILITY.
000150 DATE-WRITTEN.  04/11/88.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*----------------------------------------------------------------
000190* X60S002
000200* **++ routine per ricerca della classe LOC e della relativa
000210* **++ descrizione a partire dal codice di classificazione (o
000220* **++ dalla sola lettera) ricevuto in input dal chiamante
000230*----------------------------------------------------------------
000240*                       C H A N G E   L O G
000250*----------------------------------------------------------------
000260* DATE     BY   REQUEST    DESCRIPTION
000270* -------- ---- ---------- -------------------------------------
000280* 04/11/88 RM   X60S-0001  INITIAL VERSION - STRAIGHT TABLE LOOKUP
000290* 19/02/89 RM   X60S-0014  ADD PREFIX EXTRACTION FOR RANGE CODES
000300* 07/09/91 AF   X60S-0029  FIX LOOKUP WHEN CODE STARTS WITH A DIGIT
000310* 23/01/95 AF   X60S-0042  SUPPORT TABLE-PREFIXED CODES (xBR NNN)
000320* 14/12/98 PQ   X60S-0055  Y2K REVIEW OF DATE-WRITTEN FIELD - NO
000330*                          CHANGE REQUIRED TO PROCESSING LOGIC
000340* 11/03/02 PQ   X60S-0061  HARDEN AGAINST SHORT/BLANK INPUT CODES
000350* 02/06/05 DT   X60S-0070  ADD CALL COUNTER FOR VOLUME TRACE
000360*----------------------------------------------------------------
000370*
000380 ENVIRONMENT DIVISION.
000390*
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.    IBM-370.
000420 OBJECT-COMPUTER.    IBM-370.
000430 SPECIAL-NAMES.
000440     CLASS WK-LETTER-VALID  IS 'A' THRU 'Z'
000450     CLASS WK-DIGIT-VALID   IS '0' THRU '9'.
000460*
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490*
000500 DATA DIVISION.
000510*
000520 FILE SECTION.
000530*
000540 WORKING-STORAGE SECTION.
000550
000560 01  WK-LITERALS.
000570   03 WK-ALPHA-LOWER            PIC X(26) VALUE
000580      'abcdefghijklmnopqrstuvwxyz'.
000590   03 WK-ALPHA-UPPER            PIC X(26) VALUE
000600      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000610   03 WK-NOT-FOUND-TEXT         PIC X(90) VALUE 'not found'.
000620   03 FILLER                    PIC X(01) VALUE SPACE.
000630
000640*
000650 01  WK-CODE-VIEW.
000660   03 WK-CODE-TEXT              PIC X(20).
000670   03 WK-CODE-TEXT-R REDEFINES WK-CODE-TEXT.
000680     05 WK-CODE-FIRST-CHAR      PIC X(01).
000690     05 WK-CODE-SECOND-CHAR     PIC X(01).
000700     05 FILLER                  PIC X(18).
000710   03 WK-CODE-TABLE-VIEW REDEFINES WK-CODE-TEXT
000720                                PIC X(01)
000730                                OCCURS 20 TIMES
000740                                INDEXED BY WK-CODE-IDX.
000750
000760*
000770 77  WK-CALL-COUNT               PIC 9(9) COMP VALUE ZERO.
000780
000790*
000800 COPY X60SCLS.
000810
000820**
000830 LOCAL-STORAGE SECTION.
000840 01  LS-UTILS.
000850   03 WK-CANDIDATE              PIC X(01).
000860   03 WK-CANDIDATE-TABLE REDEFINES WK-CANDIDATE.
000870     05 WK-CANDIDATE-BYTE       PIC 9(01).
000880   03 FILLER                    PIC X(01).
000890
000900**
000910 LINKAGE SECTION.
000920 COPY X60S002I.
000930 COPY X60S002O.
000940
000950 PROCEDURE DIVISION USING SCL-IN
000960                          SCL-OUT.
000970*
000980 BEGIN.
000990     ADD 1                              TO WK-CALL-COUNT.
001000
001010     INITIALIZE SCL-OUT.
001020     MOVE SCL-IN-CODE                   TO WK-CODE-TEXT.
001030
001040     PERFORM EXTRACT-PREFIX-LETTER.
001050     PERFORM LOOKUP-SUBJECT-LETTER.
001060
001070     GOBACK.
001080
001090*
001100 EXTRACT-PREFIX-LETTER.
001110* take the 1st character of the code if it is a letter;
001120* otherwise take the 2nd character (table-prefixed codes such
001130* as 'KBR39.2' or 'P-PZ20' carry a 1-or-3 char table tag first)
001140     MOVE WK-CODE-FIRST-CHAR            TO WK-CANDIDATE.
001150
001160     IF WK-CANDIDATE IS WK-LETTER-VALID
001170        CONTINUE
001180     ELSE
001190        MOVE SCL-IN-CODE(2:1)           TO WK-CANDIDATE
001200     END-IF.
001210
001220     INSPECT WK-CANDIDATE CONVERTING WK-ALPHA-LOWER
001230                                   TO WK-ALPHA-UPPER.
001240
001250     MOVE WK-CANDIDATE                  TO SCL-OUT-LETTER.
001260
001270*
001280 LOOKUP-SUBJECT-LETTER.
001290* given the uppercased routing letter, find its table entry;
001300* letters I, O, W, X and Y carry no LOC class and fall through
001310* to the AT END branch below
001320     SET CLS-IDX                        TO 1.
001330     SEARCH CLS-ROW VARYING CLS-IDX
001340        AT END
001350           MOVE WK-NOT-FOUND-TEXT       TO SCL-OUT-DESCR
001360           MOVE 'N'                     TO SCL-OUT-FOUND
001370        WHEN CLS-LETTER(CLS-IDX) EQUAL SCL-OUT-LETTER
001380           MOVE CLS-DESCR(CLS-IDX)      TO SCL-OUT-DESCR
001390           MOVE 'Y'                     TO SCL-OUT-FOUND
001400     END-SEARCH.
