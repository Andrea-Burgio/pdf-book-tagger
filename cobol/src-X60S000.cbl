000100 CBL OPT(2)
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    X60S000.
000130 AUTHOR.        R MOXON.
000140 INSTALLATION.  SCHEDULES EXTRACTION UTILITY.
000150 DATE-WRITTEN.  04/11/88.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*----------------------------------------------------------------
000190* X60S000 - MAIN DRIVER FOR THE LOC CLASSIFICATION SCHEDULES
000200*           EXTRACTION RUN
000210* MI2457.PSPS.LOC.SCHEDULES
000220*----------------------------------------------------------------
000230*                       C H A N G E   L O G
000240*----------------------------------------------------------------
000250* DATE     BY   REQUEST    DESCRIPTION
000260* -------- ---- ---------- -------------------------------------
000270* 04/11/88 RM   X60S-0001  INITIAL VERSION
000280* 19/02/89 RM   X60S-0014  READ SOURCE IDENTIFIER FROM PARM CARD
000290*                          FOR THE START-OF-RUN MESSAGE
000300* 07/09/91 AF   X60S-0029  SET RETURN-CODE 16 ON EXTRACTOR ERROR
000310* 14/12/98 PQ   X60S-0055  Y2K REVIEW OF DATE-WRITTEN FIELD - NO
000320*                          CHANGE REQUIRED TO PROCESSING LOGIC
000330* 11/03/02 PQ   X60S-0061  DISPLAY SMR-POSITION ALONG WITH THE
000340*                          ERROR DESCRIPTION ON ABEND PATH
000350* 30/01/09 DT   X60S-0081  ALIGN MESSAGE TEXT WITH OPERATIONS
000360*                          RUNBOOK WORDING
000370*----------------------------------------------------------------
000380*
000390 ENVIRONMENT DIVISION.
000400*
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.    IBM-370.
000430 OBJECT-COMPUTER.    IBM-370.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT X60S-PARM ASSIGN TO X60SPARM
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS WS-PARM-STATUS.
000520*
000530 DATA DIVISION.
000540*
000550 FILE SECTION.
000560*
000570 FD  X60S-PARM
000580     RECORD CONTAINS 80 CHARACTERS
000590     RECORDING MODE IS F.
000600 01  X60S-PARM-REC.
000610     03 PARM-SOURCE-ID                   PIC X(60).
000620     03 FILLER                           PIC X(20).
000630 01  X60S-PARM-REC-NUMERIC REDEFINES X60S-PARM-REC.
000640     03 PARM-SOURCE-ID-N                 PIC 9(60).
000650     03 FILLER                           PIC X(20).
000660*
000670 WORKING-STORAGE SECTION.
000680
000690 01  WK-LITERALS.
000700   03 CC-EXTRACTOR-ROUTINE              PIC X(08) VALUE 'X60S001'.
000710   03 CC-DEFAULT-SOURCE-ID              PIC X(60) VALUE
000720      'LOC CLASSIFICATION EXTRACT'.
000730   03 FILLER                            PIC X(01) VALUE SPACE.
000740
000750*
000760 01  WS-FILE-STATUSES.
000770   03 WS-PARM-STATUS                    PIC XX.
000780     88 WS-PARM-OK                          VALUE '00'.
000790     88 WS-PARM-EOF                         VALUE '10'.
000800   03 FILLER                            PIC X(01) VALUE SPACE.
000810 01  WS-PARM-STATUS-R REDEFINES WS-FILE-STATUSES.
000820   03 WS-PARM-STATUS-NUM                PIC 99.
000830
000840*
000850 77  WK-RUN-COUNT                        PIC 9(9) COMP VALUE ZERO.
000860
000870*
000880 01  WK-MESSAGE-AREA.
000890   03 WK-START-MESSAGE.
000900     05 FILLER                          PIC X(22) VALUE
000910        'CREATING SCHEDULES FROM: '.
000920     05 WK-START-SOURCE-ID              PIC X(60) VALUE SPACE.
000930     05 FILLER                          PIC X(03) VALUE '...'.
000940   03 WK-START-MESSAGE-R REDEFINES WK-START-MESSAGE
000950                                         PIC X(85).
000960   03 WK-SUCCESS-MESSAGE                PIC X(40) VALUE
000970      'SCHEDULES EXTRACTED SUCCESSFULLY.'.
000980
000990*
001000 COPY X60SMR.
001010
001020 PROCEDURE DIVISION.
001030*
001040 MAIN.
001050     DISPLAY ' ************ X60S000 SCHEDULES RUN START ***********'.
001060
001070     ADD 1                               TO WK-RUN-COUNT.
001080
001090     MOVE CC-DEFAULT-SOURCE-ID           TO WK-START-SOURCE-ID.
001100     PERFORM GET-SOURCE-IDENTIFIER.
001110
001120     STRING 'CREATING SCHEDULES FROM: '  DELIMITED BY SIZE
001130            WK-START-SOURCE-ID           DELIMITED BY SIZE
001140            '...'                        DELIMITED BY SIZE
001150       INTO WK-START-MESSAGE-R.
001160     DISPLAY WK-START-MESSAGE-R.
001170
001180     MOVE ZERO                           TO SMR-RESULT.
001190     CALL CC-EXTRACTOR-ROUTINE USING SMR.
001200
001210     IF SMR-RESULT-OK
001220        DISPLAY WK-SUCCESS-MESSAGE
001230     ELSE
001240        PERFORM SHOW-EXTRACTOR-ERROR
001250     END-IF.
001260
001270     DISPLAY ' ************* X60S000 SCHEDULES RUN END *************'.
001280
001290     GOBACK.
001300
001310*
001320 GET-SOURCE-IDENTIFIER.
001330* the source identifier is carried on a one-line parameter card
001340* supplied by the job stream; it is used for the start-of-run
001350* message only - the extractor itself reads the real input
001360* dataset through its own fixed ddname
001370     OPEN INPUT X60S-PARM.
001380
001390     IF WS-PARM-OK
001400        READ X60S-PARM
001410        IF WS-PARM-OK
001420           MOVE PARM-SOURCE-ID          TO WK-START-SOURCE-ID
001430        END-IF
001440        CLOSE X60S-PARM
001450     END-IF.
001460
001470*
001480 SHOW-EXTRACTOR-ERROR.
001490     DISPLAY 'SCHEDULES EXTRACTOR FAILED - ' SMR-DESCRIPTION.
001500     DISPLAY 'AT POSITION: ' SMR-POSITION.
001510     MOVE 16                             TO RETURN-CODE.
