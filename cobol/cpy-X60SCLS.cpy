000100* **++ LOC subject class table$
000200* **++ one row per one-letter LOC subject class$
000300 01  CLS-TABLE.
000400   03 CLS-TOT                          PIC 9(9) COMP VALUE 21.
000500*
000600   03 CLS-ROWS.
000700     05 CLS-ROW-01.
000800       10 CLS-LETTER-01                PIC X(01) VALUE 'A'.
000900       10 CLS-DESCR-01                 PIC X(90) VALUE
001000           'General Works'.
001100     05 CLS-ROW-02.
001200       10 CLS-LETTER-02                PIC X(01) VALUE 'B'.
001300       10 CLS-DESCR-02                 PIC X(90) VALUE
001400           'Philosophy. Psychology. Religion'.
001500     05 CLS-ROW-03.
001600       10 CLS-LETTER-03                PIC X(01) VALUE 'C'.
001700       10 CLS-DESCR-03                 PIC X(90) VALUE
001800           'Auxiliary Sciences of History'.
001900     05 CLS-ROW-04.
002000       10 CLS-LETTER-04                PIC X(01) VALUE 'D'.
002100       10 CLS-DESCR-04                 PIC X(90) VALUE
002200           'World History and History of Europe, Asia, Africa,
002300-          ' Australia, New Zealand, Etc'.
002400     05 CLS-ROW-05.
002500       10 CLS-LETTER-05                PIC X(01) VALUE 'E'.
002600       10 CLS-DESCR-05                 PIC X(90) VALUE
002700           'History of the Americas'.
002800     05 CLS-ROW-06.
002900       10 CLS-LETTER-06                PIC X(01) VALUE 'F'.
003000       10 CLS-DESCR-06                 PIC X(90) VALUE
003100           'History of the Americas'.
003200     05 CLS-ROW-07.
003300       10 CLS-LETTER-07                PIC X(01) VALUE 'G'.
003400       10 CLS-DESCR-07                 PIC X(90) VALUE
003500           'Geography. Anthropology. Recreation'.
003600     05 CLS-ROW-08.
003700       10 CLS-LETTER-08                PIC X(01) VALUE 'H'.
003800       10 CLS-DESCR-08                 PIC X(90) VALUE
003900           'Social Sciences'.
004000     05 CLS-ROW-09.
004100       10 CLS-LETTER-09                PIC X(01) VALUE 'J'.
004200       10 CLS-DESCR-09                 PIC X(90) VALUE
004300           'Political Science'.
004400     05 CLS-ROW-10.
004500       10 CLS-LETTER-10                PIC X(01) VALUE 'K'.
004600       10 CLS-DESCR-10                 PIC X(90) VALUE
004700           'Law'.
004800     05 CLS-ROW-11.
004900       10 CLS-LETTER-11                PIC X(01) VALUE 'L'.
005000       10 CLS-DESCR-11                 PIC X(90) VALUE
005100           'Education'.
005200     05 CLS-ROW-12.
005300       10 CLS-LETTER-12                PIC X(01) VALUE 'M'.
005400       10 CLS-DESCR-12                 PIC X(90) VALUE
005500           'Music and Books On Music'.
005600     05 CLS-ROW-13.
005700       10 CLS-LETTER-13                PIC X(01) VALUE 'N'.
005800       10 CLS-DESCR-13                 PIC X(90) VALUE
005900           'Fine Arts'.
006000     05 CLS-ROW-14.
006100       10 CLS-LETTER-14                PIC X(01) VALUE 'P'.
006200       10 CLS-DESCR-14                 PIC X(90) VALUE
006300           'Language and Literature'.
006400     05 CLS-ROW-15.
006500       10 CLS-LETTER-15                PIC X(01) VALUE 'Q'.
006600       10 CLS-DESCR-15                 PIC X(90) VALUE
006700           'Science'.
006800     05 CLS-ROW-16.
006900       10 CLS-LETTER-16                PIC X(01) VALUE 'R'.
007000       10 CLS-DESCR-16                 PIC X(90) VALUE
007100           'Medicine'.
007200     05 CLS-ROW-17.
007300       10 CLS-LETTER-17                PIC X(01) VALUE 'S'.
007400       10 CLS-DESCR-17                 PIC X(90) VALUE
007500           'Agriculture'.
007600     05 CLS-ROW-18.
007700       10 CLS-LETTER-18                PIC X(01) VALUE 'T'.
007800       10 CLS-DESCR-18                 PIC X(90) VALUE
007900           'Technology'.
008000     05 CLS-ROW-19.
008100       10 CLS-LETTER-19                PIC X(01) VALUE 'U'.
008200       10 CLS-DESCR-19                 PIC X(90) VALUE
008300           'Military Science'.
008400     05 CLS-ROW-20.
008500       10 CLS-LETTER-20                PIC X(01) VALUE 'V'.
008600       10 CLS-DESCR-20                 PIC X(90) VALUE
008700           'Naval Science'.
008800     05 CLS-ROW-21.
008900       10 CLS-LETTER-21                PIC X(01) VALUE 'Z'.
009000       10 CLS-DESCR-21                 PIC X(90) VALUE
009100           'Bibliography. Library Science. Information Resources
009200-          ' (General)'.
009300*
009400   03 FILLER REDEFINES CLS-ROWS.
009500     05 CLS-ROW    OCCURS 21 TIMES
009600                   INDEXED BY CLS-IDX.
009700       10 CLS-LETTER                  PIC X(01).
009800       10 CLS-DESCR                   PIC X(90).
009900*
010000   03 FILLER                          PIC X(01).
