000100 CBL OPT(2)
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    X60S001.
000130 AUTHOR.        R MOXON.
000140 INSTALLATION.  SCHEDULES EXTRACTION UTILITY.
000150 DATE-WRITTEN.  04/11/88.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*----------------------------------------------------------------
000190* X60S001
000200* **++ programma per effettuare lo spacchettamento (split) dello
000210* **++ scarico di classificazione LOC (datafield 153) nei 21
000220* **++ fascicoli (schedules) di materia, uno per lettera.
000230*----------------------------------------------------------------
000240*                       C H A N G E   L O G
000250*----------------------------------------------------------------
000260* DATE     BY   REQUEST    DESCRIPTION
000270* -------- ---- ---------- -------------------------------------
000280* 04/11/88 RM   X60S-0001  INITIAL VERSION - SUBFIELDS Z/A/C/H/J
000290* 19/02/89 RM   X60S-0014  ADD CLASSIFICATION-PREFIX ROUTING VIA
000300*                          X60S002
000310* 02/05/90 RM   X60S-0020  FIX BUFFER NOT CLEARED ON SUBFIELD C
000320* 07/09/91 AF   X60S-0029  HANDLE RANGE CODES WITH NO DIGIT IN
000330*                          THE 'C' SUBFIELD (BUFFER STAYS EMPTY)
000340* 23/01/95 AF   X60S-0042  SUPPORT TABLE-PREFIXED 'Z' CODES
000350* 18/08/96 AF   X60S-0048  WRITE ONLY WHEN AN OUTPUT FILE WAS
000360*                          SELECTED FOR THE DATAFIELD
000370* 14/12/98 PQ   X60S-0055  Y2K REVIEW OF DATE-WRITTEN FIELD - NO
000380*                          CHANGE REQUIRED TO PROCESSING LOGIC
000390* 11/03/02 PQ   X60S-0061  HARDEN FILE-STATUS CHECKING ON OPEN
000400* 09/10/06 DT   X60S-0075  ADD RECORD COUNTER FOR VOLUME TRACE
000410* 30/01/09 DT   X60S-0081  CONSOLIDATE OUTPUT WRITE UNDER ONE
000420*                          COMMON ERROR PARAGRAPH
000430*----------------------------------------------------------------
000440*
000450 ENVIRONMENT DIVISION.
000460*
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.    IBM-370.
000490 OBJECT-COMPUTER.    IBM-370.
000500 SPECIAL-NAMES.
000510     CLASS WK-DIGIT-VALID   IS '0' THRU '9'.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT X60S-IN ASSIGN TO X60SIN
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS IS WS-IN-STATUS.
000580*
000590     SELECT X60S-OUT-A ASSIGN TO X60SA
000600         ORGANIZATION IS SEQUENTIAL
000610         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
000620                DEPENDING ON WS-OUT-LEN
000630         FILE STATUS IS WS-OUT-STATUS-A.
000640*
000650     SELECT X60S-OUT-B ASSIGN TO X60SB
000660         ORGANIZATION IS SEQUENTIAL
000670         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
000680                DEPENDING ON WS-OUT-LEN
000690         FILE STATUS IS WS-OUT-STATUS-B.
000700*
000710     SELECT X60S-OUT-C ASSIGN TO X60SC
000720         ORGANIZATION IS SEQUENTIAL
000730         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
000740                DEPENDING ON WS-OUT-LEN
000750         FILE STATUS IS WS-OUT-STATUS-C.
000760*
000770     SELECT X60S-OUT-D ASSIGN TO X60SD
000780         ORGANIZATION IS SEQUENTIAL
000790         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
000800                DEPENDING ON WS-OUT-LEN
000810         FILE STATUS IS WS-OUT-STATUS-D.
000820*
000830     SELECT X60S-OUT-E ASSIGN TO X60SE
000840         ORGANIZATION IS SEQUENTIAL
000850         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
000860                DEPENDING ON WS-OUT-LEN
000870         FILE STATUS IS WS-OUT-STATUS-E.
000880*
000890     SELECT X60S-OUT-F ASSIGN TO X60SF
000900         ORGANIZATION IS SEQUENTIAL
000910         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
000920                DEPENDING ON WS-OUT-LEN
000930         FILE STATUS IS WS-OUT-STATUS-F.
000940*
000950     SELECT X60S-OUT-G ASSIGN TO X60SG
000960         ORGANIZATION IS SEQUENTIAL
000970         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
000980                DEPENDING ON WS-OUT-LEN
000990         FILE STATUS IS WS-OUT-STATUS-G.
001000*
001010     SELECT X60S-OUT-H ASSIGN TO X60SH
001020         ORGANIZATION IS SEQUENTIAL
001030         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001040                DEPENDING ON WS-OUT-LEN
001050         FILE STATUS IS WS-OUT-STATUS-H.
001060*
001070     SELECT X60S-OUT-J ASSIGN TO X60SJ
001080         ORGANIZATION IS SEQUENTIAL
001090         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001100                DEPENDING ON WS-OUT-LEN
001110         FILE STATUS IS WS-OUT-STATUS-J.
001120*
001130     SELECT X60S-OUT-K ASSIGN TO X60SK
001140         ORGANIZATION IS SEQUENTIAL
001150         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001160                DEPENDING ON WS-OUT-LEN
001170         FILE STATUS IS WS-OUT-STATUS-K.
001180*
001190     SELECT X60S-OUT-L ASSIGN TO X60SL
001200         ORGANIZATION IS SEQUENTIAL
001210         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001220                DEPENDING ON WS-OUT-LEN
001230         FILE STATUS IS WS-OUT-STATUS-L.
001240*
001250     SELECT X60S-OUT-M ASSIGN TO X60SM
001260         ORGANIZATION IS SEQUENTIAL
001270         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001280                DEPENDING ON WS-OUT-LEN
001290         FILE STATUS IS WS-OUT-STATUS-M.
001300*
001310     SELECT X60S-OUT-N ASSIGN TO X60SN
001320         ORGANIZATION IS SEQUENTIAL
001330         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001340                DEPENDING ON WS-OUT-LEN
001350         FILE STATUS IS WS-OUT-STATUS-N.
001360*
001370     SELECT X60S-OUT-P ASSIGN TO X60SP
001380         ORGANIZATION IS SEQUENTIAL
001390         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001400                DEPENDING ON WS-OUT-LEN
001410         FILE STATUS IS WS-OUT-STATUS-P.
001420*
001430     SELECT X60S-OUT-Q ASSIGN TO X60SQ
001440         ORGANIZATION IS SEQUENTIAL
001450         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001460                DEPENDING ON WS-OUT-LEN
001470         FILE STATUS IS WS-OUT-STATUS-Q.
001480*
001490     SELECT X60S-OUT-R ASSIGN TO X60SR
001500         ORGANIZATION IS SEQUENTIAL
001510         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001520                DEPENDING ON WS-OUT-LEN
001530         FILE STATUS IS WS-OUT-STATUS-R.
001540*
001550     SELECT X60S-OUT-S ASSIGN TO X60SS
001560         ORGANIZATION IS SEQUENTIAL
001570         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001580                DEPENDING ON WS-OUT-LEN
001590         FILE STATUS IS WS-OUT-STATUS-S.
001600*
001610     SELECT X60S-OUT-T ASSIGN TO X60ST
001620         ORGANIZATION IS SEQUENTIAL
001630         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001640                DEPENDING ON WS-OUT-LEN
001650         FILE STATUS IS WS-OUT-STATUS-T.
001660*
001670     SELECT X60S-OUT-U ASSIGN TO X60SU
001680         ORGANIZATION IS SEQUENTIAL
001690         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001700                DEPENDING ON WS-OUT-LEN
001710         FILE STATUS IS WS-OUT-STATUS-U.
001720*
001730     SELECT X60S-OUT-V ASSIGN TO X60SV
001740         ORGANIZATION IS SEQUENTIAL
001750         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001760                DEPENDING ON WS-OUT-LEN
001770         FILE STATUS IS WS-OUT-STATUS-V.
001780*
001790     SELECT X60S-OUT-Z ASSIGN TO X60SZ
001800         ORGANIZATION IS SEQUENTIAL
001810         RECORD IS VARYING IN SIZE FROM 1 TO 513 CHARACTERS
001820                DEPENDING ON WS-OUT-LEN
001830         FILE STATUS IS WS-OUT-STATUS-Z.
001840*
001850 DATA DIVISION.
001860*
001870 FILE SECTION.
001880*
001890 FD  X60S-IN
001900     RECORD CONTAINS 210 CHARACTERS
001910     RECORDING MODE IS F.
001920 01  X60S-IN-REC.
001930     03 IN-REC-TYPE                      PIC X(01).
001940       88 IN-REC-IS-DATAFIELD-START          VALUE 'D'.
001950       88 IN-REC-IS-SUBFIELD                 VALUE 'S'.
001960       88 IN-REC-IS-DATAFIELD-END             VALUE 'E'.
001970     03 IN-TAG                           PIC X(03).
001980     03 IN-CODE                          PIC X(01).
001990     03 IN-TEXT                          PIC X(200).
002000     03 FILLER                           PIC X(05).
002010 01  X60S-IN-REC-FIRST-BYTE REDEFINES X60S-IN-REC.
002020     03 IN-FIRST-BYTE                    PIC X(01).
002030     03 FILLER                           PIC X(209).
002040*
002050 FD  X60S-OUT-A
002060     RECORD CONTAINS 1 TO 513 CHARACTERS
002070     RECORDING MODE IS V.
002080 01  X60S-OUT-REC-A.
002090     03 X60S-OUT-TEXT-A             PIC X(512).
002100     03 FILLER                        PIC X(01).
002110*
002120 FD  X60S-OUT-B
002130     RECORD CONTAINS 1 TO 513 CHARACTERS
002140     RECORDING MODE IS V.
002150 01  X60S-OUT-REC-B.
002160     03 X60S-OUT-TEXT-B             PIC X(512).
002170     03 FILLER                        PIC X(01).
002180*
002190 FD  X60S-OUT-C
002200     RECORD CONTAINS 1 TO 513 CHARACTERS
002210     RECORDING MODE IS V.
002220 01  X60S-OUT-REC-C.
002230     03 X60S-OUT-TEXT-C             PIC X(512).
002240     03 FILLER                        PIC X(01).
002250*
002260 FD  X60S-OUT-D
002270     RECORD CONTAINS 1 TO 513 CHARACTERS
002280     RECORDING MODE IS V.
002290 01  X60S-OUT-REC-D.
002300     03 X60S-OUT-TEXT-D             PIC X(512).
002310     03 FILLER                        PIC X(01).
002320*
002330 FD  X60S-OUT-E
002340     RECORD CONTAINS 1 TO 513 CHARACTERS
002350     RECORDING MODE IS V.
002360 01  X60S-OUT-REC-E.
002370     03 X60S-OUT-TEXT-E             PIC X(512).
002380     03 FILLER                        PIC X(01).
002390*
002400 FD  X60S-OUT-F
002410     RECORD CONTAINS 1 TO 513 CHARACTERS
002420     RECORDING MODE IS V.
002430 01  X60S-OUT-REC-F.
002440     03 X60S-OUT-TEXT-F             PIC X(512).
002450     03 FILLER                        PIC X(01).
002460*
002470 FD  X60S-OUT-G
002480     RECORD CONTAINS 1 TO 513 CHARACTERS
002490     RECORDING MODE IS V.
002500 01  X60S-OUT-REC-G.
002510     03 X60S-OUT-TEXT-G             PIC X(512).
002520     03 FILLER                        PIC X(01).
002530*
002540 FD  X60S-OUT-H
002550     RECORD CONTAINS 1 TO 513 CHARACTERS
002560     RECORDING MODE IS V.
002570 01  X60S-OUT-REC-H.
002580     03 X60S-OUT-TEXT-H             PIC X(512).
002590     03 FILLER                        PIC X(01).
002600*
002610 FD  X60S-OUT-J
002620     RECORD CONTAINS 1 TO 513 CHARACTERS
002630     RECORDING MODE IS V.
002640 01  X60S-OUT-REC-J.
002650     03 X60S-OUT-TEXT-J             PIC X(512).
002660     03 FILLER                        PIC X(01).
002670*
002680 FD  X60S-OUT-K
002690     RECORD CONTAINS 1 TO 513 CHARACTERS
002700     RECORDING MODE IS V.
002710 01  X60S-OUT-REC-K.
002720     03 X60S-OUT-TEXT-K             PIC X(512).
002730     03 FILLER                        PIC X(01).
002740*
002750 FD  X60S-OUT-L
002760     RECORD CONTAINS 1 TO 513 CHARACTERS
002770     RECORDING MODE IS V.
002780 01  X60S-OUT-REC-L.
002790     03 X60S-OUT-TEXT-L             PIC X(512).
002800     03 FILLER                        PIC X(01).
002810*
002820 FD  X60S-OUT-M
002830     RECORD CONTAINS 1 TO 513 CHARACTERS
002840     RECORDING MODE IS V.
002850 01  X60S-OUT-REC-M.
002860     03 X60S-OUT-TEXT-M             PIC X(512).
002870     03 FILLER                        PIC X(01).
002880*
002890 FD  X60S-OUT-N
002900     RECORD CONTAINS 1 TO 513 CHARACTERS
002910     RECORDING MODE IS V.
002920 01  X60S-OUT-REC-N.
002930     03 X60S-OUT-TEXT-N             PIC X(512).
002940     03 FILLER                        PIC X(01).
002950*
002960 FD  X60S-OUT-P
002970     RECORD CONTAINS 1 TO 513 CHARACTERS
002980     RECORDING MODE IS V.
002990 01  X60S-OUT-REC-P.
003000     03 X60S-OUT-TEXT-P             PIC X(512).
003010     03 FILLER                        PIC X(01).
003020*
003030 FD  X60S-OUT-Q
003040     RECORD CONTAINS 1 TO 513 CHARACTERS
003050     RECORDING MODE IS V.
003060 01  X60S-OUT-REC-Q.
003070     03 X60S-OUT-TEXT-Q             PIC X(512).
003080     03 FILLER                        PIC X(01).
003090*
003100 FD  X60S-OUT-R
003110     RECORD CONTAINS 1 TO 513 CHARACTERS
003120     RECORDING MODE IS V.
003130 01  X60S-OUT-REC-R.
003140     03 X60S-OUT-TEXT-R             PIC X(512).
003150     03 FILLER                        PIC X(01).
003160*
003170 FD  X60S-OUT-S
003180     RECORD CONTAINS 1 TO 513 CHARACTERS
003190     RECORDING MODE IS V.
003200 01  X60S-OUT-REC-S.
003210     03 X60S-OUT-TEXT-S             PIC X(512).
003220     03 FILLER                        PIC X(01).
003230*
003240 FD  X60S-OUT-T
003250     RECORD CONTAINS 1 TO 513 CHARACTERS
003260     RECORDING MODE IS V.
003270 01  X60S-OUT-REC-T.
003280     03 X60S-OUT-TEXT-T             PIC X(512).
003290     03 FILLER                        PIC X(01).
003300*
003310 FD  X60S-OUT-U
003320     RECORD CONTAINS 1 TO 513 CHARACTERS
003330     RECORDING MODE IS V.
003340 01  X60S-OUT-REC-U.
003350     03 X60S-OUT-TEXT-U             PIC X(512).
003360     03 FILLER                        PIC X(01).
003370*
003380 FD  X60S-OUT-V
003390     RECORD CONTAINS 1 TO 513 CHARACTERS
003400     RECORDING MODE IS V.
003410 01  X60S-OUT-REC-V.
003420     03 X60S-OUT-TEXT-V             PIC X(512).
003430     03 FILLER                        PIC X(01).
003440*
003450 FD  X60S-OUT-Z
003460     RECORD CONTAINS 1 TO 513 CHARACTERS
003470     RECORDING MODE IS V.
003480 01  X60S-OUT-REC-Z.
003490     03 X60S-OUT-TEXT-Z             PIC X(512).
003500     03 FILLER                        PIC X(01).
003510*
003520 WORKING-STORAGE SECTION.
003530
003540 01  WK-LITERALS.
003550   03 WK-SUBJECT-TAG                     PIC X(03) VALUE '153'.
003560   03 FILLER                             PIC X(01) VALUE SPACE.
003570
003580*
003590 01  WS-FILE-STATUSES.
003600   03 WS-IN-STATUS                       PIC XX.
003610     88 WS-IN-OK                             VALUE '00'.
003620     88 WS-IN-EOF                            VALUE '10'.
003630   03 FILLER                             PIC X(01) VALUE SPACE.
003640 01  WS-OUT-STATUS-AREA-A.
003650   03 WS-OUT-STATUS-A                PIC XX.
003660     88 WS-OUT-OK-A                      VALUE '00'.
003670   03 FILLER                          PIC X(01).
003680 01  WS-OUT-STATUS-AREA-B.
003690   03 WS-OUT-STATUS-B                PIC XX.
003700     88 WS-OUT-OK-B                      VALUE '00'.
003710   03 FILLER                          PIC X(01).
003720 01  WS-OUT-STATUS-AREA-C.
003730   03 WS-OUT-STATUS-C                PIC XX.
003740     88 WS-OUT-OK-C                      VALUE '00'.
003750   03 FILLER                          PIC X(01).
003760 01  WS-OUT-STATUS-AREA-D.
003770   03 WS-OUT-STATUS-D                PIC XX.
003780     88 WS-OUT-OK-D                      VALUE '00'.
003790   03 FILLER                          PIC X(01).
003800 01  WS-OUT-STATUS-AREA-E.
003810   03 WS-OUT-STATUS-E                PIC XX.
003820     88 WS-OUT-OK-E                      VALUE '00'.
003830   03 FILLER                          PIC X(01).
003840 01  WS-OUT-STATUS-AREA-F.
003850   03 WS-OUT-STATUS-F                PIC XX.
003860     88 WS-OUT-OK-F                      VALUE '00'.
003870   03 FILLER                          PIC X(01).
003880 01  WS-OUT-STATUS-AREA-G.
003890   03 WS-OUT-STATUS-G                PIC XX.
003900     88 WS-OUT-OK-G                      VALUE '00'.
003910   03 FILLER                          PIC X(01).
003920 01  WS-OUT-STATUS-AREA-H.
003930   03 WS-OUT-STATUS-H                PIC XX.
003940     88 WS-OUT-OK-H                      VALUE '00'.
003950   03 FILLER                          PIC X(01).
003960 01  WS-OUT-STATUS-AREA-J.
003970   03 WS-OUT-STATUS-J                PIC XX.
003980     88 WS-OUT-OK-J                      VALUE '00'.
003990   03 FILLER                          PIC X(01).
004000 01  WS-OUT-STATUS-AREA-K.
004010   03 WS-OUT-STATUS-K                PIC XX.
004020     88 WS-OUT-OK-K                      VALUE '00'.
004030   03 FILLER                          PIC X(01).
004040 01  WS-OUT-STATUS-AREA-L.
004050   03 WS-OUT-STATUS-L                PIC XX.
004060     88 WS-OUT-OK-L                      VALUE '00'.
004070   03 FILLER                          PIC X(01).
004080 01  WS-OUT-STATUS-AREA-M.
004090   03 WS-OUT-STATUS-M                PIC XX.
004100     88 WS-OUT-OK-M                      VALUE '00'.
004110   03 FILLER                          PIC X(01).
004120 01  WS-OUT-STATUS-AREA-N.
004130   03 WS-OUT-STATUS-N                PIC XX.
004140     88 WS-OUT-OK-N                      VALUE '00'.
004150   03 FILLER                          PIC X(01).
004160 01  WS-OUT-STATUS-AREA-P.
004170   03 WS-OUT-STATUS-P                PIC XX.
004180     88 WS-OUT-OK-P                      VALUE '00'.
004190   03 FILLER                          PIC X(01).
004200 01  WS-OUT-STATUS-AREA-Q.
004210   03 WS-OUT-STATUS-Q                PIC XX.
004220     88 WS-OUT-OK-Q                      VALUE '00'.
004230   03 FILLER                          PIC X(01).
004240 01  WS-OUT-STATUS-AREA-R.
004250   03 WS-OUT-STATUS-R                PIC XX.
004260     88 WS-OUT-OK-R                      VALUE '00'.
004270   03 FILLER                          PIC X(01).
004280 01  WS-OUT-STATUS-AREA-S.
004290   03 WS-OUT-STATUS-S                PIC XX.
004300     88 WS-OUT-OK-S                      VALUE '00'.
004310   03 FILLER                          PIC X(01).
004320 01  WS-OUT-STATUS-AREA-T.
004330   03 WS-OUT-STATUS-T                PIC XX.
004340     88 WS-OUT-OK-T                      VALUE '00'.
004350   03 FILLER                          PIC X(01).
004360 01  WS-OUT-STATUS-AREA-U.
004370   03 WS-OUT-STATUS-U                PIC XX.
004380     88 WS-OUT-OK-U                      VALUE '00'.
004390   03 FILLER                          PIC X(01).
004400 01  WS-OUT-STATUS-AREA-V.
004410   03 WS-OUT-STATUS-V                PIC XX.
004420     88 WS-OUT-OK-V                      VALUE '00'.
004430   03 FILLER                          PIC X(01).
004440 01  WS-OUT-STATUS-AREA-Z.
004450   03 WS-OUT-STATUS-Z                PIC XX.
004460     88 WS-OUT-OK-Z                      VALUE '00'.
004470   03 FILLER                          PIC X(01).
004480
004490*
004500 01  WS-OUT-LEN-AREA.
004510   03 WS-OUT-LEN                         PIC 9(4) COMP VALUE ZERO.
004520   03 FILLER                             PIC X(01) VALUE SPACE.
004530
004540*
004550 01  WK-ERROR-AREA.
004560   03 WK-BAD-STATUS                      PIC XX      VALUE SPACE.
004570   03 WK-BAD-FILE-NAME                   PIC X(08)   VALUE SPACE.
004580   03 WK-BAD-FILE-NAME-R REDEFINES WK-BAD-FILE-NAME.
004590     05 WK-BAD-FILE-PREFIX               PIC X(04).
004600     05 WK-BAD-FILE-SUFFIX               PIC X(04).
004610   03 FILLER                             PIC X(01) VALUE SPACE.
004620
004630*
004640 01  WK-RECORD-STATE.
004650   03 WK-CURRENT-TAG                     PIC X(03)   VALUE SPACE.
004660   03 WK-LINE-BUFFER                     PIC X(512)  VALUE SPACE.
004670   03 WK-BUILD-POS                       PIC 9(4) COMP VALUE 1.
004680   03 WK-Z-SEEN                          PIC X(01)   VALUE 'N'.
004690     88 WK-Z-WAS-SEEN                        VALUE 'Y'.
004700   03 WK-LAST-A-PRESENT                  PIC X(01)   VALUE 'N'.
004710     88 WK-LAST-A-EXISTS                     VALUE 'Y'.
004720   03 WK-LAST-A-LEN                      PIC 9(4) COMP VALUE ZERO.
004730   03 WK-FILE-SELECTED                   PIC X(01)   VALUE 'N'.
004740     88 WK-OUTPUT-SELECTED                   VALUE 'Y'.
004750   03 WK-SELECTED-LETTER                 PIC X(01)   VALUE SPACE.
004760   03 WK-SELECTED-DESCR                  PIC X(90)   VALUE SPACE.
004770   03 FILLER                             PIC X(01)   VALUE SPACE.
004780
004790*
004800 01  WK-LAST-A-VIEW.
004810   03 WK-LAST-A-CODE                     PIC X(200)  VALUE SPACE.
004820   03 WK-LAST-A-CODE-R REDEFINES WK-LAST-A-CODE.
004830     05 WK-LAST-A-FIRST-CHAR             PIC X(01).
004840     05 FILLER                           PIC X(199).
004850
004860*
004870 01  WK-SCRATCH.
004880   03 WK-APPEND-TEXT                     PIC X(200)  VALUE SPACE.
004890   03 WK-APPEND-LEN                      PIC 9(4) COMP VALUE ZERO.
004900   03 WK-SCAN-IDX                        PIC 9(4) COMP VALUE ZERO.
004910   03 WK-C-LEN                           PIC 9(4) COMP VALUE ZERO.
004920   03 WK-C-ENDS-Z                        PIC X(01)   VALUE 'N'.
004930     88 WK-C-ENDS-IN-Z                       VALUE 'Y'.
004940   03 WK-C-DIGIT-POS                     PIC 9(4) COMP VALUE ZERO.
004950   03 WK-C-DOT-POS                       PIC 9(4) COMP VALUE ZERO.
004960   03 WK-OUT-LEN                         PIC 9(4) COMP VALUE ZERO.
004970   03 WK-RANGE-LEN                       PIC 9(4) COMP VALUE ZERO.
004980   03 FILLER                             PIC X(01)   VALUE SPACE.
004990
005000*
005010 01  WK-COUNTERS.
005020   03 WK-RECS-READ                       PIC 9(9) COMP VALUE ZERO.
005030   03 WK-SCHEDULES-WRITTEN               PIC 9(9) COMP VALUE ZERO.
005040   03 FILLER                             PIC X(01) VALUE SPACE.
005050
005060*
005070 01  WS-LOOKUP-IN.
005080   COPY X60S002I.
005090 01  WS-LOOKUP-OUT.
005100   COPY X60S002O.
005110
005120**
005130 LINKAGE SECTION.
005140 COPY X60SMR.
005150
005160 PROCEDURE DIVISION USING SMR.
005170*
005180 BEGIN.
005190     MOVE ZERO                           TO SMR-RESULT.
005200     MOVE SPACE                          TO SMR-DESCRIPTION
005210                                             SMR-POSITION.
005220
005230     PERFORM OPEN-ALL-FILES.
005240     PERFORM READ-INPUT-RECORD.
005250     PERFORM PROCESS-ONE-RECORD UNTIL WS-IN-EOF.
005260     PERFORM CLOSE-ALL-FILES.
005270
005280     GOBACK.
005290
005300*
005310 OPEN-ALL-FILES.
005320     OPEN INPUT X60S-IN.
005330     IF NOT WS-IN-OK
005340        MOVE WS-IN-STATUS                TO WK-BAD-STATUS
005350        MOVE 'X60SIN'                    TO WK-BAD-FILE-NAME
005360        PERFORM RAISE-INPUT-OPEN-ERROR
005370     END-IF.
005380
005390     OPEN OUTPUT X60S-OUT-A.
005400     IF NOT WS-OUT-OK-A
005410        MOVE WS-OUT-STATUS-A            TO WK-BAD-STATUS
005420        MOVE 'X60SA'                    TO WK-BAD-FILE-NAME
005430        PERFORM RAISE-OUTPUT-OPEN-ERROR
005440     END-IF.
005450*
005460     OPEN OUTPUT X60S-OUT-B.
005470     IF NOT WS-OUT-OK-B
005480        MOVE WS-OUT-STATUS-B            TO WK-BAD-STATUS
005490        MOVE 'X60SB'                    TO WK-BAD-FILE-NAME
005500        PERFORM RAISE-OUTPUT-OPEN-ERROR
005510     END-IF.
005520*
005530     OPEN OUTPUT X60S-OUT-C.
005540     IF NOT WS-OUT-OK-C
005550        MOVE WS-OUT-STATUS-C            TO WK-BAD-STATUS
005560        MOVE 'X60SC'                    TO WK-BAD-FILE-NAME
005570        PERFORM RAISE-OUTPUT-OPEN-ERROR
005580     END-IF.
005590*
005600     OPEN OUTPUT X60S-OUT-D.
005610     IF NOT WS-OUT-OK-D
005620        MOVE WS-OUT-STATUS-D            TO WK-BAD-STATUS
005630        MOVE 'X60SD'                    TO WK-BAD-FILE-NAME
005640        PERFORM RAISE-OUTPUT-OPEN-ERROR
005650     END-IF.
005660*
005670     OPEN OUTPUT X60S-OUT-E.
005680     IF NOT WS-OUT-OK-E
005690        MOVE WS-OUT-STATUS-E            TO WK-BAD-STATUS
005700        MOVE 'X60SE'                    TO WK-BAD-FILE-NAME
005710        PERFORM RAISE-OUTPUT-OPEN-ERROR
005720     END-IF.
005730*
005740     OPEN OUTPUT X60S-OUT-F.
005750     IF NOT WS-OUT-OK-F
005760        MOVE WS-OUT-STATUS-F            TO WK-BAD-STATUS
005770        MOVE 'X60SF'                    TO WK-BAD-FILE-NAME
005780        PERFORM RAISE-OUTPUT-OPEN-ERROR
005790     END-IF.
005800*
005810     OPEN OUTPUT X60S-OUT-G.
005820     IF NOT WS-OUT-OK-G
005830        MOVE WS-OUT-STATUS-G            TO WK-BAD-STATUS
005840        MOVE 'X60SG'                    TO WK-BAD-FILE-NAME
005850        PERFORM RAISE-OUTPUT-OPEN-ERROR
005860     END-IF.
005870*
005880     OPEN OUTPUT X60S-OUT-H.
005890     IF NOT WS-OUT-OK-H
005900        MOVE WS-OUT-STATUS-H            TO WK-BAD-STATUS
005910        MOVE 'X60SH'                    TO WK-BAD-FILE-NAME
005920        PERFORM RAISE-OUTPUT-OPEN-ERROR
005930     END-IF.
005940*
005950     OPEN OUTPUT X60S-OUT-J.
005960     IF NOT WS-OUT-OK-J
005970        MOVE WS-OUT-STATUS-J            TO WK-BAD-STATUS
005980        MOVE 'X60SJ'                    TO WK-BAD-FILE-NAME
005990        PERFORM RAISE-OUTPUT-OPEN-ERROR
006000     END-IF.
006010*
006020     OPEN OUTPUT X60S-OUT-K.
006030     IF NOT WS-OUT-OK-K
006040        MOVE WS-OUT-STATUS-K            TO WK-BAD-STATUS
006050        MOVE 'X60SK'                    TO WK-BAD-FILE-NAME
006060        PERFORM RAISE-OUTPUT-OPEN-ERROR
006070     END-IF.
006080*
006090     OPEN OUTPUT X60S-OUT-L.
006100     IF NOT WS-OUT-OK-L
006110        MOVE WS-OUT-STATUS-L            TO WK-BAD-STATUS
006120        MOVE 'X60SL'                    TO WK-BAD-FILE-NAME
006130        PERFORM RAISE-OUTPUT-OPEN-ERROR
006140     END-IF.
006150*
006160     OPEN OUTPUT X60S-OUT-M.
006170     IF NOT WS-OUT-OK-M
006180        MOVE WS-OUT-STATUS-M            TO WK-BAD-STATUS
006190        MOVE 'X60SM'                    TO WK-BAD-FILE-NAME
006200        PERFORM RAISE-OUTPUT-OPEN-ERROR
006210     END-IF.
006220*
006230     OPEN OUTPUT X60S-OUT-N.
006240     IF NOT WS-OUT-OK-N
006250        MOVE WS-OUT-STATUS-N            TO WK-BAD-STATUS
006260        MOVE 'X60SN'                    TO WK-BAD-FILE-NAME
006270        PERFORM RAISE-OUTPUT-OPEN-ERROR
006280     END-IF.
006290*
006300     OPEN OUTPUT X60S-OUT-P.
006310     IF NOT WS-OUT-OK-P
006320        MOVE WS-OUT-STATUS-P            TO WK-BAD-STATUS
006330        MOVE 'X60SP'                    TO WK-BAD-FILE-NAME
006340        PERFORM RAISE-OUTPUT-OPEN-ERROR
006350     END-IF.
006360*
006370     OPEN OUTPUT X60S-OUT-Q.
006380     IF NOT WS-OUT-OK-Q
006390        MOVE WS-OUT-STATUS-Q            TO WK-BAD-STATUS
006400        MOVE 'X60SQ'                    TO WK-BAD-FILE-NAME
006410        PERFORM RAISE-OUTPUT-OPEN-ERROR
006420     END-IF.
006430*
006440     OPEN OUTPUT X60S-OUT-R.
006450     IF NOT WS-OUT-OK-R
006460        MOVE WS-OUT-STATUS-R            TO WK-BAD-STATUS
006470        MOVE 'X60SR'                    TO WK-BAD-FILE-NAME
006480        PERFORM RAISE-OUTPUT-OPEN-ERROR
006490     END-IF.
006500*
006510     OPEN OUTPUT X60S-OUT-S.
006520     IF NOT WS-OUT-OK-S
006530        MOVE WS-OUT-STATUS-S            TO WK-BAD-STATUS
006540        MOVE 'X60SS'                    TO WK-BAD-FILE-NAME
006550        PERFORM RAISE-OUTPUT-OPEN-ERROR
006560     END-IF.
006570*
006580     OPEN OUTPUT X60S-OUT-T.
006590     IF NOT WS-OUT-OK-T
006600        MOVE WS-OUT-STATUS-T            TO WK-BAD-STATUS
006610        MOVE 'X60ST'                    TO WK-BAD-FILE-NAME
006620        PERFORM RAISE-OUTPUT-OPEN-ERROR
006630     END-IF.
006640*
006650     OPEN OUTPUT X60S-OUT-U.
006660     IF NOT WS-OUT-OK-U
006670        MOVE WS-OUT-STATUS-U            TO WK-BAD-STATUS
006680        MOVE 'X60SU'                    TO WK-BAD-FILE-NAME
006690        PERFORM RAISE-OUTPUT-OPEN-ERROR
006700     END-IF.
006710*
006720     OPEN OUTPUT X60S-OUT-V.
006730     IF NOT WS-OUT-OK-V
006740        MOVE WS-OUT-STATUS-V            TO WK-BAD-STATUS
006750        MOVE 'X60SV'                    TO WK-BAD-FILE-NAME
006760        PERFORM RAISE-OUTPUT-OPEN-ERROR
006770     END-IF.
006780*
006790     OPEN OUTPUT X60S-OUT-Z.
006800     IF NOT WS-OUT-OK-Z
006810        MOVE WS-OUT-STATUS-Z            TO WK-BAD-STATUS
006820        MOVE 'X60SZ'                    TO WK-BAD-FILE-NAME
006830        PERFORM RAISE-OUTPUT-OPEN-ERROR
006840     END-IF.
006850*
006860*
006870 READ-INPUT-RECORD.
006880     READ X60S-IN.
006890
006900     IF NOT WS-IN-OK AND NOT WS-IN-EOF
006910        MOVE WS-IN-STATUS                TO WK-BAD-STATUS
006920        MOVE 'X60SIN'                    TO WK-BAD-FILE-NAME
006930        PERFORM RAISE-INPUT-READ-ERROR
006940     END-IF.
006950
006960     IF WS-IN-OK
006970        ADD 1                            TO WK-RECS-READ
006980     END-IF.
006990
007000*
007010 PROCESS-ONE-RECORD.
007020     IF IN-REC-IS-DATAFIELD-START
007030        PERFORM START-NEW-DATAFIELD
007040     ELSE
007050        IF IN-REC-IS-SUBFIELD
007060           PERFORM PROCESS-SUBFIELD
007070        ELSE
007080           IF IN-REC-IS-DATAFIELD-END
007090              PERFORM END-DATAFIELD
007100           END-IF
007110        END-IF
007120     END-IF.
007130
007140     PERFORM READ-INPUT-RECORD.
007150
007160*
007170 START-NEW-DATAFIELD.
007180* a new datafield begins - tags other than 153 are carried along
007190* for identification only, their subfields are never inspected
007200     MOVE IN-TAG                         TO WK-CURRENT-TAG.
007210     MOVE SPACE                          TO WK-LINE-BUFFER.
007220     MOVE 1                              TO WK-BUILD-POS.
007230     MOVE 'N'                            TO WK-Z-SEEN.
007240     MOVE 'N'                            TO WK-LAST-A-PRESENT.
007250     MOVE 'N'                            TO WK-FILE-SELECTED.
007260     MOVE SPACE                          TO WK-SELECTED-LETTER
007270                                             WK-SELECTED-DESCR.
007280
007290*
007300 PROCESS-SUBFIELD.
007310     IF WK-CURRENT-TAG EQUAL WK-SUBJECT-TAG
007320        EVALUATE IN-CODE
007330           WHEN 'z'
007340              PERFORM PROCESS-SUBFIELD-Z
007350           WHEN 'a'
007360              PERFORM PROCESS-SUBFIELD-A
007370           WHEN 'c'
007380              PERFORM PROCESS-SUBFIELD-C
007390           WHEN 'h'
007400              PERFORM PROCESS-SUBFIELD-H
007410           WHEN 'j'
007420              PERFORM PROCESS-SUBFIELD-J
007430           WHEN OTHER
007440              CONTINUE
007450        END-EVALUATE
007460     END-IF.
007470
007480*
007490 END-DATAFIELD.
007500     IF WK-CURRENT-TAG EQUAL WK-SUBJECT-TAG
007510        IF WK-OUTPUT-SELECTED
007520           PERFORM WRITE-SCHEDULE-LINE
007530        END-IF
007540     END-IF.
007550
007560*
007570 PROCESS-SUBFIELD-Z.
007580* table/classification prefix - routes the datafield and opens
007590* the buffer with the raw 'z' text
007600     MOVE 'Y'                            TO WK-Z-SEEN.
007610     MOVE IN-TEXT                        TO SCL-IN-CODE.
007620     CALL 'X60S002' USING WS-LOOKUP-IN WS-LOOKUP-OUT.
007630     MOVE SCL-OUT-LETTER                 TO WK-SELECTED-LETTER.
007640     MOVE SCL-OUT-DESCR                  TO WK-SELECTED-DESCR.
007650     MOVE 'Y'                            TO WK-FILE-SELECTED.
007660
007670     MOVE IN-TEXT                        TO WK-APPEND-TEXT.
007680     PERFORM GET-APPEND-TEXT-LENGTH.
007690     PERFORM APPEND-TO-BUFFER.
007700
007710*
007720 PROCESS-SUBFIELD-A.
007730* main classification code - remember it for subfield c, then
007740* either complete the 'z' entry or start a fresh one
007750     MOVE IN-TEXT                        TO WK-LAST-A-CODE.
007760     MOVE IN-TEXT                        TO WK-APPEND-TEXT.
007770     PERFORM GET-APPEND-TEXT-LENGTH.
007780     MOVE WK-APPEND-LEN                  TO WK-LAST-A-LEN.
007790     MOVE 'Y'                            TO WK-LAST-A-PRESENT.
007800
007810     IF WK-Z-WAS-SEEN
007820        PERFORM COMPLETE-A-AFTER-Z
007830        MOVE 'N'                         TO WK-Z-SEEN
007840     ELSE
007850        PERFORM START-A-WITHOUT-Z
007860     END-IF.
007870
007880*
007890 COMPLETE-A-AFTER-Z.
007900     IF IN-TEXT(1:1) EQUAL '.'
007910        PERFORM APPEND-TO-BUFFER
007920        PERFORM APPEND-SELECTED-DESCR
007930     ELSE
007940        STRING '.'                      DELIMITED BY SIZE
007950          INTO WK-LINE-BUFFER
007960          POINTER WK-BUILD-POS
007970        END-STRING
007980        PERFORM APPEND-TO-BUFFER
007990        STRING ' - '                    DELIMITED BY SIZE
008000          INTO WK-LINE-BUFFER
008010          POINTER WK-BUILD-POS
008020        END-STRING
008030        PERFORM APPEND-SELECTED-DESCR
008040     END-IF.
008050
008060*
008070 START-A-WITHOUT-Z.
008080     MOVE IN-TEXT                        TO SCL-IN-CODE.
008090     CALL 'X60S002' USING WS-LOOKUP-IN WS-LOOKUP-OUT.
008100     MOVE SCL-OUT-LETTER                 TO WK-SELECTED-LETTER.
008110     MOVE SCL-OUT-DESCR                  TO WK-SELECTED-DESCR.
008120     MOVE 'Y'                            TO WK-FILE-SELECTED.
008130
008140     PERFORM APPEND-TO-BUFFER.
008150     STRING ' - '                       DELIMITED BY SIZE
008160       INTO WK-LINE-BUFFER
008170       POINTER WK-BUILD-POS
008180     END-STRING.
008190     PERFORM APPEND-SELECTED-DESCR.
008200
008210*
008220 PROCESS-SUBFIELD-C.
008230* end of a classification range - the buffer is always rebuilt
008240* from scratch out of the last 'a' code and the 'c' text
008250     MOVE SPACE                          TO WK-LINE-BUFFER.
008260     MOVE 1                              TO WK-BUILD-POS.
008270
008280     MOVE IN-TEXT                        TO WK-APPEND-TEXT.
008290     PERFORM GET-APPEND-TEXT-LENGTH.
008300     MOVE WK-APPEND-LEN                  TO WK-C-LEN.
008310
008320     MOVE 'N'                            TO WK-C-ENDS-Z.
008330     IF WK-C-LEN GREATER THAN ZERO
008340        IF IN-TEXT(WK-C-LEN:1) EQUAL 'Z'
008350           MOVE 'Y'                      TO WK-C-ENDS-Z
008360        END-IF
008370     END-IF.
008380
008390     IF WK-LAST-A-EXISTS AND NOT WK-C-ENDS-IN-Z
008400        PERFORM BUILD-NUMERIC-RANGE
008410     ELSE
008420        PERFORM BUILD-ALPHA-RANGE
008430     END-IF.
008440
008450*
008460 BUILD-NUMERIC-RANGE.
008470* pure numeric range such as KBM2474-KBM2478 - find the 1st
008480* digit of the 'c' text and splice it onto the last 'a' code
008490     MOVE 1                              TO WK-SCAN-IDX.
008500     MOVE ZERO                           TO WK-C-DIGIT-POS.
008510     PERFORM SCAN-FOR-FIRST-DIGIT
008520        UNTIL WK-SCAN-IDX GREATER THAN WK-C-LEN
008530           OR WK-C-DIGIT-POS GREATER THAN ZERO.
008540
008550     IF WK-C-DIGIT-POS GREATER THAN ZERO
008560        PERFORM APPEND-LAST-A-CODE
008570        STRING '-'                      DELIMITED BY SIZE
008580          INTO WK-LINE-BUFFER
008590          POINTER WK-BUILD-POS
008600        END-STRING
008610        COMPUTE WK-RANGE-LEN = WK-C-LEN - WK-C-DIGIT-POS + 1
008620        STRING IN-TEXT(WK-C-DIGIT-POS:WK-RANGE-LEN)
008630                                         DELIMITED BY SIZE
008640          INTO WK-LINE-BUFFER
008650          POINTER WK-BUILD-POS
008660        END-STRING
008670        STRING ' - '                    DELIMITED BY SIZE
008680          INTO WK-LINE-BUFFER
008690          POINTER WK-BUILD-POS
008700        END-STRING
008710        PERFORM APPEND-SELECTED-DESCR
008720     END-IF.
008730
008740*
008750 SCAN-FOR-FIRST-DIGIT.
008760     IF IN-TEXT(WK-SCAN-IDX:1) IS WK-DIGIT-VALID
008770        MOVE WK-SCAN-IDX                 TO WK-C-DIGIT-POS
008780     ELSE
008790        ADD 1                            TO WK-SCAN-IDX
008800     END-IF.
008810
008820*
008830 BUILD-ALPHA-RANGE.
008840* collapsed alphabetic range such as '.A-Z' - splice the last
008850* 'a' code onto whatever follows the last '.' in the 'c' text
008860     PERFORM APPEND-LAST-A-CODE.
008870     STRING '-'                         DELIMITED BY SIZE
008880       INTO WK-LINE-BUFFER
008890       POINTER WK-BUILD-POS
008900     END-STRING.
008910
008920     MOVE WK-C-LEN                       TO WK-SCAN-IDX.
008930     MOVE ZERO                           TO WK-C-DOT-POS.
008940     PERFORM SCAN-FOR-LAST-DOT
008950        UNTIL WK-SCAN-IDX EQUAL ZERO
008960           OR WK-C-DOT-POS GREATER THAN ZERO.
008970
008980     IF WK-C-DOT-POS GREATER THAN ZERO
008990        COMPUTE WK-RANGE-LEN = WK-C-LEN - WK-C-DOT-POS
009000        IF WK-RANGE-LEN GREATER THAN ZERO
009010           STRING IN-TEXT(WK-C-DOT-POS + 1:WK-RANGE-LEN)
009020                                         DELIMITED BY SIZE
009030             INTO WK-LINE-BUFFER
009040             POINTER WK-BUILD-POS
009050           END-STRING
009060        END-IF
009070     ELSE
009080        IF WK-C-LEN GREATER THAN ZERO
009090           STRING IN-TEXT(1:WK-C-LEN)   DELIMITED BY SIZE
009100             INTO WK-LINE-BUFFER
009110             POINTER WK-BUILD-POS
009120           END-STRING
009130        END-IF
009140     END-IF.
009150
009160     STRING ' - '                       DELIMITED BY SIZE
009170       INTO WK-LINE-BUFFER
009180       POINTER WK-BUILD-POS
009190     END-STRING.
009200     PERFORM APPEND-SELECTED-DESCR.
009210
009220*
009230 SCAN-FOR-LAST-DOT.
009240     IF IN-TEXT(WK-SCAN-IDX:1) EQUAL '.'
009250        MOVE WK-SCAN-IDX                 TO WK-C-DOT-POS
009260     ELSE
009270        SUBTRACT 1                       FROM WK-SCAN-IDX
009280     END-IF.
009290
009300*
009310 PROCESS-SUBFIELD-H.
009320     STRING '/'                         DELIMITED BY SIZE
009330       INTO WK-LINE-BUFFER
009340       POINTER WK-BUILD-POS
009350     END-STRING.
009360     MOVE IN-TEXT                        TO WK-APPEND-TEXT.
009370     PERFORM GET-APPEND-TEXT-LENGTH.
009380     PERFORM APPEND-TO-BUFFER.
009390
009400*
009410 PROCESS-SUBFIELD-J.
009420     STRING '/'                         DELIMITED BY SIZE
009430       INTO WK-LINE-BUFFER
009440       POINTER WK-BUILD-POS
009450     END-STRING.
009460     MOVE IN-TEXT                        TO WK-APPEND-TEXT.
009470     PERFORM GET-APPEND-TEXT-LENGTH.
009480     PERFORM APPEND-TO-BUFFER.
009490
009500*
009510 APPEND-LAST-A-CODE.
009520     IF WK-LAST-A-LEN GREATER THAN ZERO
009530        STRING WK-LAST-A-CODE(1:WK-LAST-A-LEN)
009540                                         DELIMITED BY SIZE
009550          INTO WK-LINE-BUFFER
009560          POINTER WK-BUILD-POS
009570        END-STRING
009580     END-IF.
009590
009600*
009610 APPEND-SELECTED-DESCR.
009620     MOVE WK-SELECTED-DESCR              TO WK-APPEND-TEXT.
009630     PERFORM GET-APPEND-TEXT-LENGTH.
009640     PERFORM APPEND-TO-BUFFER.
009650
009660*
009670 APPEND-TO-BUFFER.
009680     IF WK-APPEND-LEN GREATER THAN ZERO
009690        STRING WK-APPEND-TEXT(1:WK-APPEND-LEN)
009700                                         DELIMITED BY SIZE
009710          INTO WK-LINE-BUFFER
009720          POINTER WK-BUILD-POS
009730        END-STRING
009740     END-IF.
009750
009760*
009770 GET-APPEND-TEXT-LENGTH.
009780* classic trailing-space trim - scan WK-APPEND-TEXT backward for
009790* the last non-space byte; no intrinsic trim function is used
009800     MOVE 200                            TO WK-SCAN-IDX.
009810     PERFORM BACKSCAN-APPEND-TEXT
009820        UNTIL WK-SCAN-IDX EQUAL ZERO
009830           OR WK-APPEND-TEXT(WK-SCAN-IDX:1) NOT EQUAL SPACE.
009840     MOVE WK-SCAN-IDX                    TO WK-APPEND-LEN.
009850
009860*
009870 BACKSCAN-APPEND-TEXT.
009880     SUBTRACT 1                          FROM WK-SCAN-IDX.
009890
009900*
009910 WRITE-SCHEDULE-LINE.
009920     COMPUTE WK-OUT-LEN = WK-BUILD-POS - 1.
009930     MOVE WK-OUT-LEN                     TO WS-OUT-LEN.
009940
009950     IF WK-OUT-LEN GREATER THAN ZERO
009960        EVALUATE WK-SELECTED-LETTER
009970        WHEN 'A'
009980           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-A
009990           WRITE X60S-OUT-REC-A
010000           IF NOT WS-OUT-OK-A
010010              MOVE WS-OUT-STATUS-A         TO WK-BAD-STATUS
010020              MOVE 'X60SA'                 TO WK-BAD-FILE-NAME
010030              PERFORM RAISE-OUTPUT-WRITE-ERROR
010040           END-IF
010050        WHEN 'B'
010060           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-B
010070           WRITE X60S-OUT-REC-B
010080           IF NOT WS-OUT-OK-B
010090              MOVE WS-OUT-STATUS-B         TO WK-BAD-STATUS
010100              MOVE 'X60SB'                 TO WK-BAD-FILE-NAME
010110              PERFORM RAISE-OUTPUT-WRITE-ERROR
010120           END-IF
010130        WHEN 'C'
010140           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-C
010150           WRITE X60S-OUT-REC-C
010160           IF NOT WS-OUT-OK-C
010170              MOVE WS-OUT-STATUS-C         TO WK-BAD-STATUS
010180              MOVE 'X60SC'                 TO WK-BAD-FILE-NAME
010190              PERFORM RAISE-OUTPUT-WRITE-ERROR
010200           END-IF
010210        WHEN 'D'
010220           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-D
010230           WRITE X60S-OUT-REC-D
010240           IF NOT WS-OUT-OK-D
010250              MOVE WS-OUT-STATUS-D         TO WK-BAD-STATUS
010260              MOVE 'X60SD'                 TO WK-BAD-FILE-NAME
010270              PERFORM RAISE-OUTPUT-WRITE-ERROR
010280           END-IF
010290        WHEN 'E'
010300           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-E
010310           WRITE X60S-OUT-REC-E
010320           IF NOT WS-OUT-OK-E
010330              MOVE WS-OUT-STATUS-E         TO WK-BAD-STATUS
010340              MOVE 'X60SE'                 TO WK-BAD-FILE-NAME
010350              PERFORM RAISE-OUTPUT-WRITE-ERROR
010360           END-IF
010370        WHEN 'F'
010380           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-F
010390           WRITE X60S-OUT-REC-F
010400           IF NOT WS-OUT-OK-F
010410              MOVE WS-OUT-STATUS-F         TO WK-BAD-STATUS
010420              MOVE 'X60SF'                 TO WK-BAD-FILE-NAME
010430              PERFORM RAISE-OUTPUT-WRITE-ERROR
010440           END-IF
010450        WHEN 'G'
010460           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-G
010470           WRITE X60S-OUT-REC-G
010480           IF NOT WS-OUT-OK-G
010490              MOVE WS-OUT-STATUS-G         TO WK-BAD-STATUS
010500              MOVE 'X60SG'                 TO WK-BAD-FILE-NAME
010510              PERFORM RAISE-OUTPUT-WRITE-ERROR
010520           END-IF
010530        WHEN 'H'
010540           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-H
010550           WRITE X60S-OUT-REC-H
010560           IF NOT WS-OUT-OK-H
010570              MOVE WS-OUT-STATUS-H         TO WK-BAD-STATUS
010580              MOVE 'X60SH'                 TO WK-BAD-FILE-NAME
010590              PERFORM RAISE-OUTPUT-WRITE-ERROR
010600           END-IF
010610        WHEN 'J'
010620           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-J
010630           WRITE X60S-OUT-REC-J
010640           IF NOT WS-OUT-OK-J
010650              MOVE WS-OUT-STATUS-J         TO WK-BAD-STATUS
010660              MOVE 'X60SJ'                 TO WK-BAD-FILE-NAME
010670              PERFORM RAISE-OUTPUT-WRITE-ERROR
010680           END-IF
010690        WHEN 'K'
010700           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-K
010710           WRITE X60S-OUT-REC-K
010720           IF NOT WS-OUT-OK-K
010730              MOVE WS-OUT-STATUS-K         TO WK-BAD-STATUS
010740              MOVE 'X60SK'                 TO WK-BAD-FILE-NAME
010750              PERFORM RAISE-OUTPUT-WRITE-ERROR
010760           END-IF
010770        WHEN 'L'
010780           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-L
010790           WRITE X60S-OUT-REC-L
010800           IF NOT WS-OUT-OK-L
010810              MOVE WS-OUT-STATUS-L         TO WK-BAD-STATUS
010820              MOVE 'X60SL'                 TO WK-BAD-FILE-NAME
010830              PERFORM RAISE-OUTPUT-WRITE-ERROR
010840           END-IF
010850        WHEN 'M'
010860           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-M
010870           WRITE X60S-OUT-REC-M
010880           IF NOT WS-OUT-OK-M
010890              MOVE WS-OUT-STATUS-M         TO WK-BAD-STATUS
010900              MOVE 'X60SM'                 TO WK-BAD-FILE-NAME
010910              PERFORM RAISE-OUTPUT-WRITE-ERROR
010920           END-IF
010930        WHEN 'N'
010940           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-N
010950           WRITE X60S-OUT-REC-N
010960           IF NOT WS-OUT-OK-N
010970              MOVE WS-OUT-STATUS-N         TO WK-BAD-STATUS
010980              MOVE 'X60SN'                 TO WK-BAD-FILE-NAME
010990              PERFORM RAISE-OUTPUT-WRITE-ERROR
011000           END-IF
011010        WHEN 'P'
011020           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-P
011030           WRITE X60S-OUT-REC-P
011040           IF NOT WS-OUT-OK-P
011050              MOVE WS-OUT-STATUS-P         TO WK-BAD-STATUS
011060              MOVE 'X60SP'                 TO WK-BAD-FILE-NAME
011070              PERFORM RAISE-OUTPUT-WRITE-ERROR
011080           END-IF
011090        WHEN 'Q'
011100           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-Q
011110           WRITE X60S-OUT-REC-Q
011120           IF NOT WS-OUT-OK-Q
011130              MOVE WS-OUT-STATUS-Q         TO WK-BAD-STATUS
011140              MOVE 'X60SQ'                 TO WK-BAD-FILE-NAME
011150              PERFORM RAISE-OUTPUT-WRITE-ERROR
011160           END-IF
011170        WHEN 'R'
011180           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-R
011190           WRITE X60S-OUT-REC-R
011200           IF NOT WS-OUT-OK-R
011210              MOVE WS-OUT-STATUS-R         TO WK-BAD-STATUS
011220              MOVE 'X60SR'                 TO WK-BAD-FILE-NAME
011230              PERFORM RAISE-OUTPUT-WRITE-ERROR
011240           END-IF
011250        WHEN 'S'
011260           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-S
011270           WRITE X60S-OUT-REC-S
011280           IF NOT WS-OUT-OK-S
011290              MOVE WS-OUT-STATUS-S         TO WK-BAD-STATUS
011300              MOVE 'X60SS'                 TO WK-BAD-FILE-NAME
011310              PERFORM RAISE-OUTPUT-WRITE-ERROR
011320           END-IF
011330        WHEN 'T'
011340           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-T
011350           WRITE X60S-OUT-REC-T
011360           IF NOT WS-OUT-OK-T
011370              MOVE WS-OUT-STATUS-T         TO WK-BAD-STATUS
011380              MOVE 'X60ST'                 TO WK-BAD-FILE-NAME
011390              PERFORM RAISE-OUTPUT-WRITE-ERROR
011400           END-IF
011410        WHEN 'U'
011420           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-U
011430           WRITE X60S-OUT-REC-U
011440           IF NOT WS-OUT-OK-U
011450              MOVE WS-OUT-STATUS-U         TO WK-BAD-STATUS
011460              MOVE 'X60SU'                 TO WK-BAD-FILE-NAME
011470              PERFORM RAISE-OUTPUT-WRITE-ERROR
011480           END-IF
011490        WHEN 'V'
011500           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-V
011510           WRITE X60S-OUT-REC-V
011520           IF NOT WS-OUT-OK-V
011530              MOVE WS-OUT-STATUS-V         TO WK-BAD-STATUS
011540              MOVE 'X60SV'                 TO WK-BAD-FILE-NAME
011550              PERFORM RAISE-OUTPUT-WRITE-ERROR
011560           END-IF
011570        WHEN 'Z'
011580           MOVE WK-LINE-BUFFER(1:WK-OUT-LEN) TO X60S-OUT-TEXT-Z
011590           WRITE X60S-OUT-REC-Z
011600           IF NOT WS-OUT-OK-Z
011610              MOVE WS-OUT-STATUS-Z         TO WK-BAD-STATUS
011620              MOVE 'X60SZ'                 TO WK-BAD-FILE-NAME
011630              PERFORM RAISE-OUTPUT-WRITE-ERROR
011640           END-IF
011650           WHEN OTHER
011660              CONTINUE
011670        END-EVALUATE
011680        ADD 1                            TO WK-SCHEDULES-WRITTEN
011690     END-IF.
011700
011710*
011720 CLOSE-ALL-FILES.
011730     CLOSE X60S-IN.
011740     CLOSE X60S-OUT-A.
011750     CLOSE X60S-OUT-B.
011760     CLOSE X60S-OUT-C.
011770     CLOSE X60S-OUT-D.
011780     CLOSE X60S-OUT-E.
011790     CLOSE X60S-OUT-F.
011800     CLOSE X60S-OUT-G.
011810     CLOSE X60S-OUT-H.
011820     CLOSE X60S-OUT-J.
011830     CLOSE X60S-OUT-K.
011840     CLOSE X60S-OUT-L.
011850     CLOSE X60S-OUT-M.
011860     CLOSE X60S-OUT-N.
011870     CLOSE X60S-OUT-P.
011880     CLOSE X60S-OUT-Q.
011890     CLOSE X60S-OUT-R.
011900     CLOSE X60S-OUT-S.
011910     CLOSE X60S-OUT-T.
011920     CLOSE X60S-OUT-U.
011930     CLOSE X60S-OUT-V.
011940     CLOSE X60S-OUT-Z.
011950
011960*
011970*    -- ERROR PARAGRAPHS --
011980 RAISE-INPUT-OPEN-ERROR.
011990     MOVE 101                            TO SMR-RESULT.
012000     MOVE 'INPUT FILE OPEN ERROR'        TO SMR-DESCRIPTION.
012010     STRING WK-BAD-FILE-NAME             DELIMITED BY SPACE
012020            ' FS='                       DELIMITED BY SIZE
012030            WK-BAD-STATUS                DELIMITED BY SIZE
012040       INTO SMR-POSITION.
012050
012060     GOBACK.
012070
012080*
012090 RAISE-INPUT-READ-ERROR.
012100     MOVE 102                            TO SMR-RESULT.
012110     MOVE 'INPUT FILE READ ERROR'        TO SMR-DESCRIPTION.
012120     STRING WK-BAD-FILE-NAME             DELIMITED BY SPACE
012130            ' FS='                       DELIMITED BY SIZE
012140            WK-BAD-STATUS                DELIMITED BY SIZE
012150       INTO SMR-POSITION.
012160
012170     PERFORM CLOSE-ALL-FILES.
012180     GOBACK.
012190
012200*
012210 RAISE-OUTPUT-OPEN-ERROR.
012220     MOVE 103                            TO SMR-RESULT.
012230     MOVE 'OUTPUT FILE OPEN ERROR'       TO SMR-DESCRIPTION.
012240     STRING WK-BAD-FILE-NAME             DELIMITED BY SPACE
012250            ' FS='                       DELIMITED BY SIZE
012260            WK-BAD-STATUS                DELIMITED BY SIZE
012270       INTO SMR-POSITION.
012280
012290     GOBACK.
012300
012310*
012320 RAISE-OUTPUT-WRITE-ERROR.
012330     MOVE 104                            TO SMR-RESULT.
012340     MOVE 'OUTPUT FILE WRITE ERROR'      TO SMR-DESCRIPTION.
012350     STRING WK-BAD-FILE-NAME             DELIMITED BY SPACE
012360            ' FS='                       DELIMITED BY SIZE
012370            WK-BAD-STATUS                DELIMITED BY SIZE
012380       INTO SMR-POSITION.
012390
012400     PERFORM CLOSE-ALL-FILES.
012410     GOBACK.
