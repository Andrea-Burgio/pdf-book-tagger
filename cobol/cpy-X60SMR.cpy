000100* **++ XSMR RESULT/STATUS LINKAGE COPYBOOK$
000200* **++ shared between the main driver and the extractor
000300 01  SMR.
000400   03 SMR-RESULT                       PIC 9(4) COMP.
000500     88 SMR-RESULT-OK                      VALUE ZERO.
000600   03 SMR-DESCRIPTION                  PIC X(80).
000700   03 SMR-POSITION                     PIC X(50).
000800   03 FILLER                           PIC X(01).
